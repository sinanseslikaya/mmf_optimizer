000010********************************************
000020*                                          *
000030*  Working Storage For The Per-Fund        *
000040*      Tax / Yield Calc Block               *
000050*                                          *
000060********************************************
000070* 06/02/26 jrh - Created.
000080* 14/02/26 jrh - Calc-Usgo-Pct split out of Calc-Pg working so the
000090*                50%-threshold test has somewhere to read it from.
000100*
000110 01  MMF-Calc-Block.
000112*  Calc-Muni-Pct   - sum of the fund's exempt-muni holdings.
000114     03  Calc-Muni-Pct         pic s9v9(4)    comp-3.
000116*  Calc-Usgo-Pct   - sum of the fund's US govt obligation holdings.
000118     03  Calc-Usgo-Pct         pic s9v9(4)    comp-3.
000120*  Calc-In-State-Flag - Y or N, set by the MMF030 state-match call.
000122     03  Calc-In-State-Flag    pic x.
000124*  Calc-Ps/Pm/Pg/Pt - the four tax-proportions, sum to 1.
000126*    Ps = in-state exempt muni,  Pm = out-of-state muni,
000128*    Pg = US govt obligations,   Pt = fully taxable remainder.
000130     03  Calc-Ps               pic s9v9(4)    comp-3.
000140     03  Calc-Pm               pic s9v9(4)    comp-3.
000150     03  Calc-Pg               pic s9v9(4)    comp-3.
000160     03  Calc-Pt               pic s9v9(4)    comp-3.
000190     03  Calc-After-Tax-Yield  pic s9(2)v9(4) comp-3.
000200     03  Calc-Tax-Equiv-Yield  pic s9(2)v9(4) comp-3.
000210     03  Calc-After-Tax-Distrib
000220                               pic s9(9)v99   comp-3.
000230     03  filler                pic x(8).
000240*
