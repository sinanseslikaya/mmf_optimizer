000010* 06/02/26 jrh - Created.
000020* 20/02/26 dkm - REQ-124 alternate detail/heading/bank views added.
000030*
000040 fd  Report-File.
000050 01  MMF-Report-Line           pic x(132).
000060 01  MMF-Heading-Line redefines MMF-Report-Line.
000070     03  Hdg-Text              pic x(132).
000080 01  MMF-Rank-Line redefines MMF-Report-Line.
000090     03  Rl-Label              pic x(24).
000100     03  Rl-Value              pic x(60).
000110     03  filler                pic x(48).
000120 01  MMF-Bank-Line redefines MMF-Report-Line.
000130     03  Bl-Label              pic x(40).
000140     03  Bl-Value              pic x(40).
000150     03  filler                pic x(52).
000160*
