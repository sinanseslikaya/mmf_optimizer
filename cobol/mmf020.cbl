000010*****************************************************************
000020*                                                               *
000030*                Marginal Tax Rate Lookup Utility                *
000040*                                                               *
000050*    Standalone run - reads the income control record and the    *
000060*    bracket table, reports the marginal rate that applies to    *
000070*    that income.  Not called by MMF010 - the investor supplies  *
000080*    marginal rates directly on the parameter record there.      *
000090*                                                               *
000100*****************************************************************
000110*
000120 identification          division.
000130*===============================
000140*
000150     program-id.         mmf020.
000160*
000170     author.             D K Merrow.
000180*
000190     installation.       Harbourview Fund Services - Data Centre.
000200*
000210     date-written.       11/02/1990.
000220*
000230     date-compiled.
000240*
000250     security.           Harbourview Fund Services internal use
000260*                       only.  Not for release outside the firm.
000270*
000280* Remarks.             MARGINAL-RATE utility.  Loads the bracket
000290*                      table ascending by threshold, then finds
000300*                      the highest threshold not exceeding the
000310*                      income on the control record and reports
000320*                      its rate.  Rate is zero if the income is
000330*                      below every threshold on the table.
000340*
000350* Files used:
000360*                      Income-File.    Control record, 1 rec.
000370*                      Bracket-File.   Rate brackets, ascending.
000380*                      Rate-Report.    Result line, 80 cols.
000390*
000400* Error messages used.
000410*                      MMF004 - MMF006.
000420*
000430* Changes:
000440* 11/02/90 dkm - 1.00  Created for the tax desk - ad-hoc marginal
000450*                      rate lookups were being done by hand off
000460*                      the printed bracket schedule.
000470* 06/08/93 dkm - 1.01  Bracket table size raised to 60 entries -
000480*                      the 30-entry table was too small once the
000490*                      state brackets were added alongside federal.
000500* 14/03/96 tla         Rate-Not-Found message reworded per tax
000510*                      desk request - "zero" was being misread
000520*                      as an error.
000530* 19/12/98 dkm - 1.02  Y2K: no date fields on this job, reviewed
000540*                      and no change required.
000550* 04/02/99 dkm         Y2K sign-off - see QA log 99-004.
000560* 30/06/05 mwb - 1.10  Income-File file status checked on open -
000570*                      was silently reading garbage when the
000580*                      control file from the prior night's run
000590*                      had not been refreshed.
000600* 04/02/26 jrh - 2.00  Rebuilt onto the MMF suite bracket-table
000610*                      layout (wsmmfbrk) for the after-tax
000620*                      optimizer re-platforming project - this
000630*                      used to read its own Stax/Swt/Lwt copy of
000640*                      the table, now shares the one layout.
000650*
000660 environment             division.
000670*===============================
000680*
000690 copy "envmmf.cob".
000700 input-output            section.
000710 file-control.
000720 copy "selmmfctl.cob".
000730 copy "selmmfbrk.cob".
000740 copy "selmmfout.cob".
000750*
000760 data                    division.
000770*===============================
000780*
000790 file section.
000800 copy "fdmmfctl.cob".
000810 copy "fdmmfbrk.cob".
000820 copy "fdmmfout.cob".
000830*
000840 working-storage section.
000850*-----------------------
000860 77  Prog-Name               pic x(17)   value "MMF020 (2.00)".
000870*
000880 01  WS-Bracket-Table.
000890     03  WS-Bracket-Entry     occurs 60 times.
000900         05  WS-Brk-Threshold pic 9(9)       comp.
000910         05  WS-Brk-Rate      pic v9(4)      comp-3.
000912         05  filler           pic x(4).
000914*
000916*  Byte-string view of the table, same idea as MMF010's rank
000918*  table swap view - kept handy for the table-clear routine.
000920 01  WS-Bracket-Table-Alt redefines WS-Bracket-Table.
000922     03  WS-Bracket-Entry-Alt pic x(16)      occurs 60 times.
000924*
000930 01  WS-EOJ-Switches.
000940     03  WS-Brk-Eof-Sw        pic x       value "N".
000950         88  WS-Brk-Eof                   value "Y".
000960     03  filler               pic x(7).
000970*
000980 01  WS-Counters.
000990     03  WS-Brk-Count         pic 9(2)    comp  value zero.
001000     03  WS-Sub-K             pic 9(2)    comp  value zero.
001010     03  filler               pic x(4).
001020*
001030 01  WS-Result.
001040     03  WS-Matched-Rate      pic v9(4)      comp-3  value zero.
001050     03  filler               pic x(4).
001060*
001070 01  WS-Edit-Fields.
001080     03  WS-Edit-Income       pic $$$,$$$,$$9.99.
001090     03  WS-Edit-Rate         pic zz9.9999.
001100     03  filler               pic x(6).
001102*
001104*  Edit-Fields byte view, used when the result line is echoed
001106*  to the operator console on a short run.
001108 01  WS-Edit-Fields-Alt redefines WS-Edit-Fields.
001110     03  WS-Edit-Fields-Bytes pic x(29).
001112*
001120 01  WS-File-Status.
001130     03  Ctl-Status           pic xx.
001140     03  Brk-Status           pic xx.
001150     03  Rrp-Status           pic xx.
001152*
001154*  Combined view of the three file-status bytes, used on the
001156*  one-line abend message rather than three separate DISPLAYs.
001158 01  WS-File-Status-Alt redefines WS-File-Status.
001160     03  WS-Status-All        pic x(6).
001162*
001170 01  Error-Messages.
001180     03  MMF004 pic x(40) value "MMF004 Cannot open Income-File -".
001190     03  MMF005 pic x(40) value "MMF005 Cannot open Bracket-File -".
001200     03  MMF006 pic x(40) value "MMF006 Cannot open Rate-Report -".
001210*
001220 procedure               division.
001230*===============================
001240*
001250 aa000-Main.
001260*****************
001270     perform  aa010-Open-Files.
001280     perform  aa020-Load-Brackets.
001290     perform  aa030-Read-Income.
001300     perform  aa040-Find-Marginal-Rate.
001310     perform  aa050-Write-Result.
001320     perform  zz900-Close-Files.
001330     goback.
001340 aa000-exit.
001350     exit.
001360*
001370 aa010-Open-Files.
001380     open  input  Income-File.
001390     if    Ctl-Status  not =  "00"
001400           display  MMF004  Ctl-Status
001410           goback.
001420     open  input  Bracket-File.
001430     if    Brk-Status  not =  "00"
001440           display  MMF005  Brk-Status
001450           goback.
001460     open  output Rate-Report.
001470     if    Rrp-Status  not =  "00"
001480           display  MMF006  Rrp-Status
001490           goback.
001500 aa010-exit.
001510     exit.
001520*
001530 aa020-Load-Brackets.
001540*  Bracket-File is ascending by Brk-Threshold - loaded into WS
001550*  in the same order, no sort needed.
001560     move  zero  to  WS-Brk-Count.
001570     move  "N"   to  WS-Brk-Eof-Sw.
001580     perform  aa021-Read-Bracket.
001590     perform  aa022-Store-Bracket  thru  aa022-exit
001600              until  WS-Brk-Eof.
001610 aa020-exit.
001620     exit.
001630*
001640 aa021-Read-Bracket.
001650     read  Bracket-File
001660         at end  move  "Y"  to  WS-Brk-Eof-Sw
001670     end-read.
001680 aa021-exit.
001690     exit.
001700*
001710 aa022-Store-Bracket.
001720     add   1  to  WS-Brk-Count.
001730     move  Brk-Threshold  to  WS-Brk-Threshold (WS-Brk-Count).
001740     move  Brk-Rate       to  WS-Brk-Rate      (WS-Brk-Count).
001750     perform  aa021-Read-Bracket.
001760 aa022-exit.
001770     exit.
001780*
001790 aa030-Read-Income.
001800*  Single-record control file - taxable income for the run.
001810     read  Income-File.
001820 aa030-exit.
001830     exit.
001840*
001850 aa040-Find-Marginal-Rate.
001860*  Table is ascending, so the last threshold not exceeding the
001870*  income is the marginal bracket.  Below every threshold, the
001880*  rate defaults to the first bracket's rate.  Walk the whole
001882*  table - it is only 60 entries, a binary search bought nothing.
001890     move  WS-Brk-Rate (1)  to  WS-Matched-Rate.
001900     move  1     to  WS-Sub-K.
001910     perform  aa041-Test-Bracket  thru  aa041-exit
001920              until  WS-Sub-K  >  WS-Brk-Count.
001930 aa040-exit.
001940     exit.
001950*
001960 aa041-Test-Bracket.
001970     if    WS-Brk-Threshold (WS-Sub-K)  <=  Ctl-Income-Amount
001980           move  WS-Brk-Rate (WS-Sub-K)  to  WS-Matched-Rate.
001990     add   1  to  WS-Sub-K.
002000 aa041-exit.
002010     exit.
002020*
002030 aa050-Write-Result.
002040     move  Ctl-Income-Amount  to  WS-Edit-Income.
002050     move  WS-Matched-Rate    to  WS-Edit-Rate.
002060     move  spaces  to  MMF-Rate-Line.
002070     string  "Income: $"  WS-Edit-Income
002080             "  Marginal Rate: "  WS-Edit-Rate
002090             delimited by size  into  MMF-Rate-Line.
002100     write  MMF-Rate-Line.
002110 aa050-exit.
002120     exit.
002130*
002140 zz900-Close-Files.
002150     close  Income-File  Bracket-File  Rate-Report.
002160 zz900-exit.
002170     exit.
002180*
