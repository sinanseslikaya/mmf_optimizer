000010* 06/02/26 jrh - Created.
000020*
000030 fd  Param-File.
000040 copy "wsmmfprm.cob".
000050*
