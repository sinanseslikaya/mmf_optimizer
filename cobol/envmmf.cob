000010* 04/02/26 jrh - Created, common SPECIAL-NAMES block for the MMF
000020*                suite (was inline in each program, pulled out
000030*                once build-cbasic lines differed between copies).
000040*
000050 configuration  section.
000060 source-computer. GENERIC.
000070 object-computer. GENERIC.
000080 special-names.
000090     C01            is     TOP-OF-FORM
000100     class   MMF-Numeric-Class is "0" thru "9"
000110     UPSI-0.
000120*
