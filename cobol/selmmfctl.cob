000010* 06/02/26 jrh - Created.
000020*
000030     select  Income-File   assign  to  "INCOMECTL"
000040             organization  is  line sequential
000050             access mode   is  sequential
000060             file status   is  Ctl-Status.
000070*
