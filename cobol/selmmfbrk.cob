000010* 06/02/26 jrh - Created.
000020*
000030     select  Bracket-File  assign  to  "BRACKETS"
000040             organization  is  line sequential
000050             access mode   is  sequential
000060             file status   is  Brk-Status.
000070*
