000010* 06/02/26 jrh - Created.
000020*
000030 fd  Bracket-File.
000040 copy "wsmmfbrk.cob".
000050*
