000010********************************************
000020*                                          *
000030*  Working Storage For The State Code ->   *
000040*      Full-Name Table                     *
000050*     Used by STATE-MATCH (MMF030) in      *
000060*     place of a runtime lookup library.    *
000070********************************************
000080* Entry size 24 bytes.  50 states + DC = 51 entries.
000090*
000100* 07/02/26 jrh - Created.
000110*
000170 01  MMF-State-Values.
000180     03  filler  pic x(24) value "AL  ALABAMA             ".
000190     03  filler  pic x(24) value "AK  ALASKA              ".
000200     03  filler  pic x(24) value "AZ  ARIZONA             ".
000210     03  filler  pic x(24) value "AR  ARKANSAS            ".
000220     03  filler  pic x(24) value "CA  CALIFORNIA          ".
000230     03  filler  pic x(24) value "CO  COLORADO            ".
000240     03  filler  pic x(24) value "CT  CONNECTICUT         ".
000250     03  filler  pic x(24) value "DE  DELAWARE            ".
000260     03  filler  pic x(24) value "FL  FLORIDA             ".
000270     03  filler  pic x(24) value "GA  GEORGIA             ".
000280     03  filler  pic x(24) value "HI  HAWAII              ".
000290     03  filler  pic x(24) value "ID  IDAHO               ".
000300     03  filler  pic x(24) value "IL  ILLINOIS            ".
000310     03  filler  pic x(24) value "IN  INDIANA             ".
000320     03  filler  pic x(24) value "IA  IOWA                ".
000330     03  filler  pic x(24) value "KS  KANSAS              ".
000340     03  filler  pic x(24) value "KY  KENTUCKY            ".
000350     03  filler  pic x(24) value "LA  LOUISIANA           ".
000360     03  filler  pic x(24) value "ME  MAINE               ".
000370     03  filler  pic x(24) value "MD  MARYLAND            ".
000380     03  filler  pic x(24) value "MA  MASSACHUSETTS       ".
000390     03  filler  pic x(24) value "MI  MICHIGAN            ".
000400     03  filler  pic x(24) value "MN  MINNESOTA           ".
000410     03  filler  pic x(24) value "MS  MISSISSIPPI         ".
000420     03  filler  pic x(24) value "MO  MISSOURI            ".
000430     03  filler  pic x(24) value "MT  MONTANA             ".
000440     03  filler  pic x(24) value "NE  NEBRASKA            ".
000450     03  filler  pic x(24) value "NV  NEVADA              ".
000460     03  filler  pic x(24) value "NH  NEW HAMPSHIRE       ".
000470     03  filler  pic x(24) value "NJ  NEW JERSEY          ".
000480     03  filler  pic x(24) value "NM  NEW MEXICO          ".
000490     03  filler  pic x(24) value "NY  NEW YORK            ".
000500     03  filler  pic x(24) value "NC  NORTH CAROLINA      ".
000510     03  filler  pic x(24) value "ND  NORTH DAKOTA        ".
000520     03  filler  pic x(24) value "OH  OHIO                ".
000530     03  filler  pic x(24) value "OK  OKLAHOMA            ".
000540     03  filler  pic x(24) value "OR  OREGON              ".
000550     03  filler  pic x(24) value "PA  PENNSYLVANIA        ".
000560     03  filler  pic x(24) value "RI  RHODE ISLAND        ".
000570     03  filler  pic x(24) value "SC  SOUTH CAROLINA      ".
000580     03  filler  pic x(24) value "SD  SOUTH DAKOTA        ".
000590     03  filler  pic x(24) value "TN  TENNESSEE           ".
000600     03  filler  pic x(24) value "TX  TEXAS               ".
000610     03  filler  pic x(24) value "UT  UTAH                ".
000620     03  filler  pic x(24) value "VT  VERMONT             ".
000630     03  filler  pic x(24) value "VA  VIRGINIA            ".
000640     03  filler  pic x(24) value "WA  WASHINGTON          ".
000650     03  filler  pic x(24) value "WV  WEST VIRGINIA       ".
000660     03  filler  pic x(24) value "WI  WISCONSIN           ".
000670     03  filler  pic x(24) value "WY  WYOMING             ".
000680     03  filler  pic x(24) value "DC  DISTRICT OF COLUMBIA".
000690 01  MMF-State-Redef redefines MMF-State-Values.
000700     03  MMF-State-Reload      occurs 51 times.
000710         05  MMF-State-Reload-Code pic x(4).
000720         05  MMF-State-Reload-Name pic x(20).
000730*
