000010***************************************************
000020*                                                 *
000030*   Working Storage For End-Of-Job / Read          *
000040*       Switches                                  *
000050*                                                 *
000060***************************************************
000070* 06/02/26 jrh - Created.
000080*
000090 01  MMF-EOJ-Switches.
000100     03  MMF-Fund-Eof-Sw       pic x          value "N".
000110         88  MMF-Fund-Eof               value "Y".
000120     03  MMF-Brk-Eof-Sw        pic x          value "N".
000130         88  MMF-Brk-Eof                value "Y".
000140     03  filler                pic x(6).
000150*
