000010* 05/02/26 jrh - Created, for the MMF020 marginal-rate utility's
000020*                own small result report.
000030*
000040     select  Rate-Report    assign  to  "RATERPT"
000050             organization  is  line sequential
000060             access mode   is  sequential
000070             file status   is  Rrp-Status.
000080*
