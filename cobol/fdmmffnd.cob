000010* 06/02/26 jrh - Created.
000020*
000030 fd  Fund-File.
000040 copy "wsmmffnd.cob".
000050*
