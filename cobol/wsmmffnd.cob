000010********************************************
000020*                                          *
000030*  Record Definition For Fund Master       *
000040*              File                        *
000050*     Uses Fnd-Ticker as key                *
000060********************************************
000070*  File size 140 bytes.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* 04/02/26 jrh - Created.
000120* 09/02/26 jrh - Holding fractions packed to comp-3, was display.
000130* 23/02/26 dkm - REQ-118 Category widened 15 -> 20 for
000140*                "OtherTaxExempt" literal to fit with room.
000150*
000160 01  MMF-Fund-Record.
000162*  Fnd-Ticker is the key field.
000164     03  Fnd-Ticker            pic x(10).
000166*  Fnd-Name is scanned for the issuer filter and the state name.
000168     03  Fnd-Name              pic x(60).
000170*  Fnd-Category - OtherTaxExempt, SingleState, or taxable otherwise.
000172     03  Fnd-Category          pic x(20).
000174*  Fnd-Yield is the gross 7-day yield, percent.
000176     03  Fnd-Yield             pic 9(2)v9(4)  comp-3.
000178*  Fnd-Min-Initial-Invest is in whole dollars.
000230     03  Fnd-Min-Initial-Invest
000240                               pic 9(9)       comp-3.
000250     03  Fnd-Holdings.
000255*  Fnd-Hld-VRDN - variable-rate demand note holdings, fraction.
000260         05  Fnd-Hld-VRDN      pic v9(4)      comp-3.
000270         05  Fnd-Hld-Other-Muni
000280                               pic v9(4)      comp-3.
000290         05  Fnd-Hld-Tender-Opt-Bond
000300                               pic v9(4)      comp-3.
000310         05  Fnd-Hld-Invest-Co pic v9(4)      comp-3.
000315*  Fnd-Hld-Nonfin-CP - non-financial commercial paper, fraction.
000320         05  Fnd-Hld-Nonfin-CP pic v9(4)      comp-3.
000330         05  Fnd-Hld-US-Treas  pic v9(4)      comp-3.
000340         05  Fnd-Hld-US-Govt-Agcy
000350                               pic v9(4)      comp-3.
000360     03  filler                pic x(20).
000370*
