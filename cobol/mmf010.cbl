000010*****************************************************************
000020*                                                               *
000030*              Money Market Fund Yield Ranking                  *
000040*                                                               *
000050*    Reads investor parameters and a fund file, computes the    *
000060*    after-tax and tax-equivalent yield of each eligible fund    *
000070*    and prints the top five ranked descending by tax-equiv-     *
000080*    alent yield, with a bank-account comparison if supplied.    *
000090*                                                               *
000100*****************************************************************
000110*
000120 identification          division.
000130*===============================
000140*
000150     program-id.         mmf010.
000160*
000170     author.             J R Halsted.
000180*
000190     installation.       Harbourview Fund Services - Data Centre.
000200*
000210     date-written.       04/06/1984.
000220*
000230     date-compiled.
000240*
000250     security.           Harbourview Fund Services internal use
000260*                       only.  Not for release outside the firm.
000270*
000280* Remarks.             Main batch driver for the Money Market
000290*                      Fund yield-ranking job.  Produces the
000300*                      top-5 report and optional bank comparison.
000310*
000320* Version.             See Prog-Name in WS.
000330*
000340* Called modules.      MMF030 (state-match test).
000350*
000360* Files used:
000370*                      Param-File.   Investor parameters, 1 rec.
000380*                      Fund-File.    Fund master, 1 rec/fund.
000390*                      Report-File.  Print lines, 132 cols.
000400*
000410* Error messages used.
000420*                      MMF001 - MMF003.
000430*
000440* Changes:
000450* 04/06/84 jrh - 1.00  Created.  Ranks funds by after-tax yield,
000460*                      fed rate only, no state-tax handling yet.
000470* 19/11/86 jrh - 1.01  Added state marginal rate and Pg/Pt split
000480*                      for US Govt obligations.
000490* 02/03/89 tla - 1.02  In-state municipal test added (Ps), uses
000500*                      the new state full-name table.
000510*                      New Jersey 80% rule added per Legal memo
000520*                      89-114.
000530* 14/09/91 tla        50%-threshold states (CA,NY,CT) added for
000540*                      the USGO exemption per revised Reg S-7.
000550*                      rules.
000560* 21/01/94 dkm - 1.10  Bank-APY comparison line added to report.
000570*                      Issuer-name filter added to eligibility.
000580*                      test (case-insensitive).
000590* 08/07/97 dkm         Report widened to 132 cols for the new
000600*                      print spool.
000610* 17/12/98 dkm - 1.11  Y2K: all internal dates (none held on this
000620*                      file) reviewed - no ccyymmdd fields on
000630*                      this job, no further change needed.
000640* 04/02/99 dkm         Y2K sign-off - see QA log 99-004.
000650* 11/05/03 mwb - 1.12  Moved state full-name lookup out to its
000660*                      own module (MMF030) so MMF031 (the old
000670*                      batch comparison tool) could share it.
000680* 22/08/07 mwb         Re-pointed Report-File past the old line
000690*                      printer queue onto the shared print spool.
000700* 30/01/12 rfc - 1.20  Bubble sort replaced a SORT-verb temp work
000710*                      file that was timing out on the overnight
000720*                      run once the fund count passed 2000.
000730* 16/10/18 rfc         Reformatted comments, no logic change.
000740* 04/02/26 jrh - 2.00  Rebuilt onto the MMF suite record layouts
000750*                      (Fund-File/Param-File/Report-File) for the
000760*                      after-tax optimizer re-platforming project.
000770* 14/02/26 jrh         Rank table swap moved to the Rank-Entry-Alt
000780*                      byte-string view, was five field moves.
000790* 23/02/26 dkm - REQ-118 Category field widened, see wsmmffnd.
000800*
000810 environment             division.
000820*===============================
000830*
000840 copy "envmmf.cob".
000850 input-output            section.
000860 file-control.
000870 copy "selmmfprm.cob".
000880 copy "selmmffnd.cob".
000890 copy "selmmfrpt.cob".
000900*
000910 data                    division.
000920*===============================
000930*
000940 file section.
000950 copy "fdmmfprm.cob".
000960 copy "fdmmffnd.cob".
000970 copy "fdmmfrpt.cob".
000980*
000990 working-storage section.
001000*-----------------------
001010 77  Prog-Name               pic x(17)   value "MMF010 (2.00)".
001020*
001030 copy "wsmmfcalc.cob".
001040 copy "wsmmfrank.cob".
001050 copy "wsmmfeoj.cob".
001060 copy "wsmmflnk.cob".
001070*
001080 01  WS-Switches.
001090     03  WS-Fund-Eligible-Sw  pic x       value "N".
001100         88  WS-Fund-Eligible             value "Y".
001110     03  WS-Found-Sw          pic x       value "N".
001120         88  WS-Substring-Found           value "Y".
001130     03  filler               pic x(6).
001140*
001150 01  WS-Counters.
001160     03  WS-Rank-Count        pic 9(4)    comp  value zero.
001170     03  WS-Top-Count         pic 9(2)    comp  value zero.
001180     03  WS-Sub-I             pic 9(4)    comp  value zero.
001190     03  WS-Sub-J             pic 9(4)    comp  value zero.
001200     03  WS-Needle-Len        pic 9(2)    comp  value zero.
001210     03  WS-Pos               pic 9(2)    comp  value zero.
001220     03  filler               pic x(4).
001230*
001240 01  WS-Rates.
001250     03  WS-Fed-Rate-Frac     pic s9v9(4)    comp-3.
001260     03  WS-State-Rate-Frac   pic s9v9(4)    comp-3.
001270     03  WS-One-Minus-F       pic s9v9(4)    comp-3.
001280     03  WS-One-Minus-S       pic s9v9(4)    comp-3.
001290     03  WS-D-Factor          pic s9v9(4)    comp-3.
001300     03  filler               pic x(4).
001310*
001320 01  WS-Bank-Calc.
001330     03  WS-Bank-After-Tax-Yield
001340                              pic s9(2)v9(4) comp-3.
001350     03  WS-Bank-Distrib      pic s9(9)v99   comp-3.
001360     03  filler               pic x(4).
001370*
001380 01  WS-Search-Work.
001390     03  WS-Fund-Name-Upper   pic x(60).
001400     03  WS-Issuer-Upper      pic x(30).
001410     03  filler               pic x(4).
001420*
001430 01  WS-Swap-Temp1            pic x(90).
001440 01  WS-Swap-Temp2            pic x(90).
001450*
001460 01  WS-Edit-Fields.
001470     03  WS-Edit-Rank         pic 9.
001480     03  WS-Edit-Pct          pic zz9.99.
001490     03  WS-Edit-Amt          pic $$$,$$$,$$$,$$9.99.
001500     03  WS-Edit-Amt2         pic $$$,$$$,$$$,$$9.99.
001510     03  filler               pic x(6).
001520*
001530 01  WS-File-Status.
001540     03  Fnd-Status           pic xx.
001550     03  Prm-Status           pic xx.
001560     03  Rpt-Status           pic xx.
001570*
001580 01  Error-Messages.
001590     03  MMF001 pic x(40) value "MMF001 Cannot open Param-File -".
001600     03  MMF002 pic x(40) value "MMF002 Cannot open Fund-File -".
001610     03  MMF003 pic x(40) value "MMF003 Cannot open Report-File -".
001620*
001630 procedure               division.
001640*===============================
001650*
001660 aa000-Main.
001670******************
001680     perform  aa010-Initialize.
001690     perform  aa020-Open-Files.
001700     perform  aa030-Read-Param.
001710     perform  aa040-Calc-Rate-Fractions.
001720     perform  ab010-Read-Fund.
001730     perform  ab020-Process-One-Fund  thru  ab020-exit
001740              until  MMF-Fund-Eof.
001750     perform  ab900-Sort-Table.
001760     perform  bb000-Write-Report.
001770     perform  zz900-Close-Files.
001780     goback.
001790 aa000-exit.
001800     exit.
001810*
001820 aa010-Initialize.
001830     move  zero  to  WS-Rank-Count.
001840     move  "N"   to  MMF-Fund-Eof-Sw.
001850 aa010-exit.
001860     exit.
001870*
001880 aa020-Open-Files.
001890*  Abend on any missing input - there is nothing sensible to
001900*  rank without the parameters or the fund file.
001910     open  input  Param-File.
001920     if    Prm-Status  not =  "00"
001930           display  MMF001  Prm-Status
001940           goback.
001950     open  input  Fund-File.
001960     if    Fnd-Status  not =  "00"
001970           display  MMF002  Fnd-Status
001980           goback.
001990     open  output Report-File.
002000     if    Rpt-Status  not =  "00"
002010           display  MMF003  Rpt-Status
002020           goback.
002030 aa020-exit.
002040     exit.
002050*
002060 aa030-Read-Param.
002070*  Single-record control file - investor parameters.
002080     read  Param-File.
002090 aa030-exit.
002100     exit.
002110*
002120 aa040-Calc-Rate-Fractions.
002130*  MARGINAL-RATE is not used here - the investor supplies the
002140*  marginal rates directly.  See MMF020 for the bracket-table
002150*  lookup version of this calculation.
002160     compute  WS-Fed-Rate-Frac    =  Prm-Fed-Tax-Rate-Pct   / 100.
002170     compute  WS-State-Rate-Frac  =  Prm-State-Tax-Rate-Pct / 100.
002180     compute  WS-One-Minus-F      =  1  -  WS-Fed-Rate-Frac.
002190     compute  WS-One-Minus-S      =  1  -  WS-State-Rate-Frac.
002200     compute  WS-D-Factor         =  1  -  WS-Fed-Rate-Frac
002210                                       -  WS-State-Rate-Frac.
002220 aa040-exit.
002230     exit.
002240*
002250 ab010-Read-Fund.
002260     read  Fund-File
002270         at end  move  "Y"  to  MMF-Fund-Eof-Sw
002280     end-read.
002290 ab010-exit.
002300     exit.
002310*
002320 ab020-Process-One-Fund.
002330     perform  ac010-Filter-Fund.
002340     if    WS-Fund-Eligible
002350           perform  ac020-Calc-Muni-Percent
002360           perform  ac030-Calc-Proportions
002370           perform  ac040-Calc-Yields
002380           perform  ac060-Store-Rank-Entry
002390     end-if.
002400     perform  ab010-Read-Fund.
002410 ab020-exit.
002420     exit.
002430*
002440 ac010-Filter-Fund.
002450*  FUND-FILTER - minimum investment, then optional issuer name.
002460     move  "N"  to  WS-Fund-Eligible-Sw.
002470     if    Fnd-Min-Initial-Invest  >  Prm-Invest-Amount
002480           go to  ac010-exit.
002490     if    Prm-Issuer-Filter  not =  spaces
002500           perform  ac015-Check-Issuer
002510           if    not WS-Substring-Found
002520                 go to  ac010-exit
002530           end-if.
002540     move  "Y"  to  WS-Fund-Eligible-Sw.
002550 ac010-exit.
002560     exit.
002570*
002580 ac015-Check-Issuer.
002590*  Case-insensitive substring test, issuer filter in fund name.
002600*  No FUNCTION verbs on this shop's compiler - INSPECT does the
002610*  case fold, reference modification does the scan.
002620     move  Fnd-Name           to  WS-Fund-Name-Upper.
002630     move  Prm-Issuer-Filter  to  WS-Issuer-Upper.
002640     inspect  WS-Fund-Name-Upper  converting
002650              "abcdefghijklmnopqrstuvwxyz"  to
002660              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002670     inspect  WS-Issuer-Upper  converting
002680              "abcdefghijklmnopqrstuvwxyz"  to
002690              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002700     move  30  to  WS-Needle-Len.
002710     perform  ac016-Trim-Needle  thru  ac016-exit
002720              until  WS-Needle-Len  =  zero
002730              or     WS-Issuer-Upper (WS-Needle-Len:1)  not = space.
002740     move  "N"  to  WS-Found-Sw.
002750     if    WS-Needle-Len  =  zero
002760           go to  ac015-exit.
002770     move  1  to  WS-Pos.
002780     perform  ac017-Scan-Pos  thru  ac017-exit
002790              until  WS-Pos  >  (60 - WS-Needle-Len + 1)
002800              or     WS-Substring-Found.
002810 ac015-exit.
002820     exit.
002830*
002840 ac016-Trim-Needle.
002850     subtract  1  from  WS-Needle-Len.
002860 ac016-exit.
002870     exit.
002880*
002890 ac017-Scan-Pos.
002900     if    WS-Fund-Name-Upper (WS-Pos : WS-Needle-Len)  =
002910           WS-Issuer-Upper   (1      : WS-Needle-Len)
002920           move  "Y"  to  WS-Found-Sw.
002930     add   1  to  WS-Pos.
002940 ac017-exit.
002950     exit.
002960*
002970 ac020-Calc-Muni-Percent.
002980*  MUNI-PERCENT - sum of the muni-type holdings, exempt cats only.
002990     move  zero  to  Calc-Muni-Pct.
003000     if    Fnd-Category  =  "OtherTaxExempt"
003010           or  Fnd-Category  =  "SingleState"
003020           add  Fnd-Hld-VRDN             to  Calc-Muni-Pct
003030           add  Fnd-Hld-Other-Muni       to  Calc-Muni-Pct
003040           add  Fnd-Hld-Tender-Opt-Bond  to  Calc-Muni-Pct
003050           add  Fnd-Hld-Invest-Co        to  Calc-Muni-Pct
003060           add  Fnd-Hld-Nonfin-CP        to  Calc-Muni-Pct
003070     end-if.
003080 ac020-exit.
003090     exit.
003100*
003110 ac030-Calc-Proportions.
003120*  TAX-PROPORTIONS - Ps, Pm, Pg, Pt.  Calls MMF030 for the
003130*  in-state municipal test (STATE-MATCH).
003140     compute  Calc-Usgo-Pct  =  Fnd-Hld-US-Treas
003150                             +  Fnd-Hld-US-Govt-Agcy.
003160     move  Prm-State-Code  to  Lnk-State-Code.
003170     move  Fnd-Name        to  Lnk-Fund-Name.
003180     call  "MMF030"  using  Lnk-State-Code
003190                            Lnk-Fund-Name
003200                            Lnk-In-State-Flag.
003210     move  Lnk-In-State-Flag  to  Calc-In-State-Flag.
003220*
003230     move  zero  to  Calc-Ps.
003240     if    Calc-In-State-Flag  =  "Y"
003250           if    Prm-State-Code  not =  "NJ"
003260                 or  Calc-Muni-Pct  >=  .80
003270                 move  Calc-Muni-Pct  to  Calc-Ps
003280           end-if
003290     end-if.
003300*
003310     move  zero  to  Calc-Pm.
003320     if    Calc-In-State-Flag  not =  "Y"
003330           move  Calc-Muni-Pct  to  Calc-Pm.
003340*
003350     if    (Prm-State-Code  =  "CA"
003360           or  Prm-State-Code  =  "NY"
003370           or  Prm-State-Code  =  "CT")
003380           and  Calc-Usgo-Pct  <  .50
003390           move  zero  to  Calc-Pg
003400     else
003410           move  Calc-Usgo-Pct  to  Calc-Pg
003420     end-if.
003430*
003440     compute  Calc-Pt  =  1  -  (Calc-Ps + Calc-Pm + Calc-Pg).
003450 ac030-exit.
003460     exit.
003470*
003480 ac040-Calc-Yields.
003490*  YIELD-CALC - after-tax yield and tax-equivalent yield.
003500     compute  Calc-After-Tax-Yield  rounded  =
003510              Fnd-Yield  *  (Calc-Ps
003520                           + Calc-Pm  *  WS-One-Minus-S
003530                           + Calc-Pg  *  WS-One-Minus-F
003540                           + Calc-Pt  *  WS-D-Factor).
003550*
003560     if    WS-D-Factor  <=  zero
003570           move  Fnd-Yield  to  Calc-Tax-Equiv-Yield
003580     else
003590           compute  Calc-Tax-Equiv-Yield  rounded  =
003600                    Fnd-Yield  *  (Calc-Ps  /  WS-D-Factor
003610                         + Calc-Pm * WS-One-Minus-S / WS-D-Factor
003620                         + Calc-Pg * WS-One-Minus-F / WS-D-Factor
003630                         + Calc-Pt)
003640     end-if.
003650*
003660     compute  Calc-After-Tax-Distrib  rounded  =
003670              Prm-Invest-Amount  *  Calc-After-Tax-Yield  /  100.
003680 ac040-exit.
003690     exit.
003700*
003710 ac060-Store-Rank-Entry.
003720     add   1  to  WS-Rank-Count.
003730     move  Fnd-Ticker              to  Rank-Ticker (WS-Rank-Count).
003740     move  Fnd-Name                to  Rank-Name   (WS-Rank-Count).
003750     move  Calc-After-Tax-Yield    to
003760           Rank-After-Tax-Yield (WS-Rank-Count).
003770     move  Calc-Tax-Equiv-Yield    to
003780           Rank-Tax-Equiv-Yield (WS-Rank-Count).
003790     move  Calc-After-Tax-Distrib  to
003800           Rank-Distrib (WS-Rank-Count).
003810 ac060-exit.
003820     exit.
003830*
003840 ab900-Sort-Table.
003850*  Descending bubble sort on Rank-Tax-Equiv-Yield.  Was a SORT
003860*  verb temp work file until the 2012 timeout fix (see changes).
003870     move  1  to  WS-Sub-I.
003880     perform  ab910-Outer-Pass  thru  ab910-exit
003890              until  WS-Sub-I  >=  WS-Rank-Count.
003900 ab900-exit.
003910     exit.
003920*
003930 ab910-Outer-Pass.
003940     move  1  to  WS-Sub-J.
003950     perform  ab920-Inner-Compare  thru  ab920-exit
003960              until  WS-Sub-J  >  (WS-Rank-Count - WS-Sub-I).
003970     add   1  to  WS-Sub-I.
003980 ab910-exit.
003990     exit.
004000*
004010 ab920-Inner-Compare.
004020     if    Rank-Tax-Equiv-Yield (WS-Sub-J)  <
004030           Rank-Tax-Equiv-Yield (WS-Sub-J + 1)
004040           move  Rank-Entry-Alt (WS-Sub-J)      to  WS-Swap-Temp1
004050           move  Rank-Entry-Alt (WS-Sub-J + 1)  to  WS-Swap-Temp2
004060           move  WS-Swap-Temp2  to  Rank-Entry-Alt (WS-Sub-J)
004070           move  WS-Swap-Temp1  to  Rank-Entry-Alt (WS-Sub-J + 1)
004080     end-if.
004090     add   1  to  WS-Sub-J.
004100 ab920-exit.
004110     exit.
004120*
004130 bb000-Write-Report.
004140     if    WS-Rank-Count  <  5
004150           move  WS-Rank-Count  to  WS-Top-Count
004160     else
004170           move  5  to  WS-Top-Count
004180     end-if.
004190     perform  bb010-Write-Heading.
004200     perform  bb020-Write-Rank-Block  thru  bb020-exit
004210              varying  WS-Sub-I  from  1  by  1
004220              until    WS-Sub-I  >  WS-Top-Count.
004230     if    Prm-Bank-Apy  not =  zero
004240           perform  bb030-Write-Bank-Block.
004250 bb000-exit.
004260     exit.
004270*
004280 bb010-Write-Heading.
004290     move  "Top 5 Money Market Funds based on tax_equivalent_yield:"
004300           to  Hdg-Text.
004310     write  MMF-Report-Line  from  MMF-Heading-Line.
004320 bb010-exit.
004330     exit.
004340*
004350 bb020-Write-Rank-Block.
004360     move  WS-Sub-I  to  WS-Edit-Rank.
004370     move  spaces  to  Hdg-Text.
004380     string  "Rank: "  WS-Edit-Rank  delimited by size
004390             into  Hdg-Text.
004400     write  MMF-Report-Line  from  MMF-Heading-Line.
004410*
004420     move  spaces  to  Hdg-Text.
004430     string  "Ticker: "  Rank-Ticker (WS-Sub-I)  delimited by size
004440             into  Hdg-Text.
004450     write  MMF-Report-Line  from  MMF-Heading-Line.
004460*
004470     move  spaces  to  Hdg-Text.
004480     string  "Name: "  Rank-Name (WS-Sub-I)  delimited by size
004490             into  Hdg-Text.
004500     write  MMF-Report-Line  from  MMF-Heading-Line.
004510*
004520     move  Rank-After-Tax-Yield (WS-Sub-I)  to  WS-Edit-Pct.
004530     move  spaces  to  Hdg-Text.
004540     string  "After-tax Yield: "  WS-Edit-Pct  "%"
004550             delimited by size  into  Hdg-Text.
004560     write  MMF-Report-Line  from  MMF-Heading-Line.
004570*
004580     move  Rank-Tax-Equiv-Yield (WS-Sub-I)  to  WS-Edit-Pct.
004590     move  spaces  to  Hdg-Text.
004600     string  "Tax Equivalent Yield: "  WS-Edit-Pct  "%"
004610             delimited by size  into  Hdg-Text.
004620     write  MMF-Report-Line  from  MMF-Heading-Line.
004630*
004640     move  Prm-Invest-Amount          to  WS-Edit-Amt.
004650     move  Rank-Distrib (WS-Sub-I)     to  WS-Edit-Amt2.
004660     move  spaces  to  Hdg-Text.
004670     string  "After Tax Distributions on $"  WS-Edit-Amt
004680             " over 12 months: $"  WS-Edit-Amt2
004690             delimited by size  into  Hdg-Text.
004700     write  MMF-Report-Line  from  MMF-Heading-Line.
004710*
004720     move  "--------------"  to  Hdg-Text.
004730     write  MMF-Report-Line  from  MMF-Heading-Line.
004740 bb020-exit.
004750     exit.
004760*
004770 bb030-Write-Bank-Block.
004780     compute  WS-Bank-After-Tax-Yield  rounded  =
004790              Prm-Bank-Apy  *  WS-One-Minus-F.
004800     compute  WS-Bank-Distrib  rounded  =
004810              Prm-Invest-Amount  *  WS-Bank-After-Tax-Yield  / 100.
004820     move  WS-Bank-After-Tax-Yield  to  WS-Edit-Pct.
004830     move  spaces  to  Hdg-Text.
004840     string  "Bank After-tax Yield: "  WS-Edit-Pct  "%"
004850             delimited by size  into  Hdg-Text.
004860     write  MMF-Report-Line  from  MMF-Heading-Line.
004870*
004880     move  Prm-Invest-Amount    to  WS-Edit-Amt.
004890     move  WS-Bank-Distrib      to  WS-Edit-Amt2.
004900     move  spaces  to  Hdg-Text.
004910     string  "Bank After Tax Distributions on $"  WS-Edit-Amt
004920             " over 12 months: $"  WS-Edit-Amt2
004930             delimited by size  into  Hdg-Text.
004940     write  MMF-Report-Line  from  MMF-Heading-Line.
004950*
004960     move  "--------------"  to  Hdg-Text.
004970     write  MMF-Report-Line  from  MMF-Heading-Line.
004980 bb030-exit.
004990     exit.
005000*
005010 zz900-Close-Files.
005020     close  Param-File  Fund-File  Report-File.
005030 zz900-exit.
005040     exit.
005050*
