000010* 06/02/26 jrh - Created.
000020*
000030     select  Fund-File    assign  to  "FUNDFILE"
000040             organization  is  line sequential
000050             access mode   is  sequential
000060             file status   is  Fnd-Status.
000070*
