000010* 06/02/26 jrh - Created, for the CALL to MMF030 (state-match).
000020*
000030 01  MMF-State-Match-Linkage.
000032*  Lnk-State-Code - 2-letter code, or GEN / NONE.
000034     03  Lnk-State-Code        pic x(4).
000040     03  Lnk-Fund-Name         pic x(60).
000042*  Lnk-In-State-Flag - Y or N, returned to the caller.
000044     03  Lnk-In-State-Flag     pic x.
000046     03  filler                pic x(3).
000070*
