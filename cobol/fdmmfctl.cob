000010* 06/02/26 jrh - Created.
000020*
000030 fd  Income-File.
000040 copy "wsmmfctl.cob".
000050*
