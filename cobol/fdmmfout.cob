000010* 05/02/26 jrh - Created.
000020*
000030 fd  Rate-Report.
000040 01  MMF-Rate-Line             pic x(80).
000050*
