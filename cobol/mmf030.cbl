000010*****************************************************************
000020*                                                               *
000030*                   State-Match Subroutine                      *
000040*                                                               *
000050*    Called by MMF010 (and formerly MMF031) to decide whether    *
000060*    a fund name names the investor's own state of residence     *
000070*    - the in-state municipal exemption test.                    *
000080*                                                               *
000090*****************************************************************
000100*
000110 identification          division.
000120*===============================
000130*
000140     program-id.         mmf030.
000150*
000160     author.             T L Aldershaw.
000170*
000180     installation.       Harbourview Fund Services - Data Centre.
000190*
000200     date-written.       03/02/1989.
000210*
000220     date-compiled.
000230*
000240     security.           Harbourview Fund Services internal use
000250*                       only.  Not for release outside the firm.
000260*
000270* Remarks.             STATE-MATCH test.  GEN and NONE never
000280*                      match (no state tax).  DC always matches
000290*                      itself regardless of fund name wording.
000300*                      Otherwise the state's full name must
000310*                      appear somewhere in the fund name.
000320*
000330* Called by:           MMF010, MMF031 (superseded).
000340*
000350* Changes:
000360* 03/02/89 tla - 1.00  Created.  Split off MMF010's in-line state
000370*                      name scan so MMF031 (old batch comparison
000380*                      tool, since retired) could share it.
000390* 17/07/92 tla         District of Columbia added as a special
000400*                      case - DC has no "full name" worth scanning
000410*                      the fund name for.
000420* 12/04/95 dkm - 1.01  GEN/NONE short-circuit added - was falling
000430*                      through to an unmatched lookup and abending.
000440* 21/01/99 dkm - 1.02  Y2K: no date fields on this module, no
000450*                      change required.  See QA log 99-004.
000460* 04/02/99 dkm         Y2K sign-off - see QA log 99-004.
000470* 11/05/03 mwb - 1.10  Moved out of MMF010's copybook set into a
000480*                      standalone module so MMF031 could CALL it
000490*                      too, instead of keeping its own copy.
000500* 19/09/09 mwb         State table widened to 51 entries (was 50,
000510*                      DC was missing - found during the 2009
000520*                      municipal bond desk audit).
000530* 04/02/26 jrh - 2.00  Rebuilt onto the MMF suite linkage block
000540*                      (wsmmflnk) for the after-tax optimizer
000550*                      re-platforming project.
000560*
000570 environment             division.
000580*===============================
000590*
000600 copy "envmmf.cob".
000610*
000620 data                    division.
000630*===============================
000640*
000650 working-storage section.
000660*-----------------------
000670 77  Prog-Name               pic x(17)   value "MMF030 (2.00)".
000680*
000690 copy "wsmmfstat.cob".
000700*
000710 01  WS-Switches.
000720     03  WS-Found-Sw          pic x       value "N".
000730         88  WS-Substring-Found           value "Y".
000740     03  filler               pic x(7).
000750*
000760 01  WS-Counters.
000770     03  WS-Stat-Idx          pic 9(2)    comp  value zero.
000780     03  WS-Needle-Len        pic 9(2)    comp  value zero.
000790     03  WS-Pos               pic 9(2)    comp  value zero.
000800     03  filler               pic x(4).
000805*
000807*  Byte view of the three counters, used on the trace DISPLAY
000809*  that zz-level debugging switch UPSI-0 turns on.
000812 01  WS-Counters-Alt redefines WS-Counters.
000814     03  WS-Counters-Bytes    pic x(10).
000816*
000820 01  WS-Search-Work.
000830     03  WS-Name-Upper        pic x(60).
000840     03  WS-State-Upper       pic x(20).
000850     03  WS-State-Code-Upper  pic x(4).
000860     03  filler               pic x(4).
000865*
000867*  Byte view of the search work area, used by the 1989 one-shot
000869*  conversion run that re-keyed fund names from the old 40-byte
000871*  name field - kept in case that job is ever re-run.
000873 01  WS-Search-Work-Alt redefines WS-Search-Work.
000875     03  WS-Search-Work-Bytes pic x(88).
000877*
000880 linkage                 section.
000890*-----------------------
000900 copy "wsmmflnk.cob".
000910*
000920 procedure               division  using  Lnk-State-Code
000930                                           Lnk-Fund-Name
000940                                           Lnk-In-State-Flag.
000950*
000960 ba000-Main.
000970*****************
000980     move  "N"  to  Lnk-In-State-Flag.
000990     move  Lnk-State-Code  to  WS-State-Code-Upper.
001000     inspect  WS-State-Code-Upper  converting
001010              "abcdefghijklmnopqrstuvwxyz"  to
001020              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001030     if    WS-State-Code-Upper  =  "GEN"
001040           or  WS-State-Code-Upper  =  "NONE"
001050           or  WS-State-Code-Upper  =  spaces
001060           goback.
001070     if    WS-State-Code-Upper  =  "DC"
001080           move  "Y"  to  Lnk-In-State-Flag
001090           goback.
001100     perform  ba010-Lookup-State-Name.
001110     if    WS-Substring-Found
001120           perform  ba020-Check-Name-Contains
001130           if    WS-Substring-Found
001140                 move  "Y"  to  Lnk-In-State-Flag
001150           end-if
001160     end-if.
001170     goback.
001180 ba000-exit.
001190     exit.
001200*
001210 ba010-Lookup-State-Name.
001220*  Linear scan of the 51-entry code/full-name table for a match
001230*  on the caller's 2-letter state code.
001240     move  "N"  to  WS-Found-Sw.
001250     move  1    to  WS-Stat-Idx.
001260     perform  ba011-Scan-Table  thru  ba011-exit
001270              until  WS-Stat-Idx  >  51
001280              or     WS-Substring-Found.
001290 ba010-exit.
001300     exit.
001310*
001320 ba011-Scan-Table.
001330     if    MMF-State-Reload-Code (WS-Stat-Idx)  =
001340           WS-State-Code-Upper (1:2)
001350           move  MMF-State-Reload-Name (WS-Stat-Idx)
001360                 to  WS-State-Upper
001370           move  "Y"  to  WS-Found-Sw
001380     end-if.
001390     add   1  to  WS-Stat-Idx.
001400 ba011-exit.
001410     exit.
001420*
001430 ba020-Check-Name-Contains.
001440*  Case-insensitive substring test, state full name in fund name.
001450     move  Lnk-Fund-Name  to  WS-Name-Upper.
001460     inspect  WS-Name-Upper  converting
001470              "abcdefghijklmnopqrstuvwxyz"  to
001480              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001490     move  20  to  WS-Needle-Len.
001500     perform  ba021-Trim-Needle  thru  ba021-exit
001510              until  WS-Needle-Len  =  zero
001520              or     WS-State-Upper (WS-Needle-Len:1)  not = space.
001530     move  "N"  to  WS-Found-Sw.
001540     if    WS-Needle-Len  =  zero
001550           go to  ba020-exit.
001560     move  1  to  WS-Pos.
001570     perform  ba022-Scan-Pos  thru  ba022-exit
001580              until  WS-Pos  >  (60 - WS-Needle-Len + 1)
001590              or     WS-Substring-Found.
001600 ba020-exit.
001610     exit.
001620*
001630 ba021-Trim-Needle.
001640     subtract  1  from  WS-Needle-Len.
001650 ba021-exit.
001660     exit.
001670*
001680 ba022-Scan-Pos.
001690     if    WS-Name-Upper  (WS-Pos : WS-Needle-Len)  =
001700           WS-State-Upper (1      : WS-Needle-Len)
001710           move  "Y"  to  WS-Found-Sw.
001720     add   1  to  WS-Pos.
001730 ba022-exit.
001740     exit.
001750*
