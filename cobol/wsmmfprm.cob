000010********************************************
000020*                                          *
000030*  Record Definition For Investor          *
000040*      Parameter File                      *
000050*     Single record, RRN = 1                *
000060********************************************
000070*  File size 64 bytes.
000080*
000090* 04/02/26 jrh - Created.
000100* 11/02/26 jrh - Bank-Apy added for savings-account comparison line.
000110*
000120 01  MMF-Param-Record.
000122*  Prm-Fed-Tax-Rate-Pct is stated as e.g. 22.00, not a fraction.
000130     03  Prm-Fed-Tax-Rate-Pct  pic 9(2)v9(2)  comp-3.
000140     03  Prm-State-Tax-Rate-Pct
000150                               pic 9(2)v9(2)  comp-3.
000155*  Prm-State-Code - 2-letter code, or GEN / NONE for no state tax.
000160     03  Prm-State-Code        pic x(4).
000165*  Prm-Invest-Amount is in dollars.
000170     03  Prm-Invest-Amount     pic 9(9)v9(2)  comp-3.
000175*  Prm-Bank-Apy - zero means no bank comparison was supplied.
000180     03  Prm-Bank-Apy          pic 9(2)v9(4)  comp-3.
000185*  Prm-Issuer-Filter - spaces means no issuer filter was supplied.
000190     03  Prm-Issuer-Filter     pic x(30).
000200     03  filler                pic x(14).
000210*
