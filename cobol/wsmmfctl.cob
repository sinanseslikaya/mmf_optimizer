000010********************************************
000020*                                          *
000030*  Record Definition For Marginal Rate     *
000040*      Income Control File                 *
000050*     Single record, RRN = 1                *
000060********************************************
000070*  File size 16 bytes.
000080*
000090* 05/02/26 jrh - Created.
000100*
000110 01  MMF-Income-Control-Record.
000120     03  Ctl-Run-No            pic 9(4)       comp.
000125*  Ctl-Income-Amount is the taxable income to rate, in dollars.
000130     03  Ctl-Income-Amount     pic 9(9)v99    comp-3.
000140     03  filler                pic x(4).
000150*
