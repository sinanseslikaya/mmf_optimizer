000010********************************************
000020*                                          *
000030*  Record Definition For Marginal Rate     *
000040*      Bracket File                        *
000050*     Sequential, ascending Brk-Threshold   *
000060********************************************
000070*  File size 16 bytes.
000080*
000090* This replaces the old three near-identical SWT / LWT / STAX
000100* withholding-table layouts (see superseded copybooks) - as was
000110* remarked on those copybooks years back, one table shape does
000120* for all of them.  One bracket per record here, ascending order,
000130* loaded into a table in WS by the program that needs it.
000140*
000150* 05/02/26 jrh - Created, folding the old Stax/Swt/Lwt shape
000160*                down to the one bracket-pair layout.
000170*
000180 01  MMF-Bracket-Record.
000182*  Brk-Threshold is the lower bound of the bracket, in dollars.
000184     03  Brk-Threshold         pic 9(9)       comp.
000186*  Brk-Rate is the marginal rate for income above the threshold.
000188     03  Brk-Rate              pic v9(4)      comp-3.
000210     03  filler                pic x(4).
000220*
