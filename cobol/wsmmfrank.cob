000010********************************************
000020*                                          *
000030*  Working Storage For The In-Memory       *
000040*      Fund Ranking Table                  *
000050*     Loaded by the fund read loop,         *
000060*     bubble-sorted descending on           *
000070*     Rank-Tax-Equiv-Yield, top 5 printed.  *
000080********************************************
000090* Entry size 90 bytes.  Table size = 999 * 90.
000100*
000110* 06/02/26 jrh - Created.
000120* 19/02/26 dkm - REQ-124 Rank-Entry-Alt added so the bubble sort
000130*                can swap a whole entry in one move instead of
000140*                five separate field moves.
000150*
000160 01  MMF-Rank-Table.
000170     03  MMF-Rank-Entry        occurs 999 times.
000190         05  Rank-Ticker       pic x(10).
000200         05  Rank-Name         pic x(60).
000210         05  Rank-After-Tax-Yield
000220                               pic s9(2)v9(4) comp-3.
000230         05  Rank-Tax-Equiv-Yield
000240                               pic s9(2)v9(4) comp-3.
000250         05  Rank-Distrib      pic s9(9)v99   comp-3.
000260         05  filler            pic x(6).
000270 01  MMF-Rank-Table-Alt redefines MMF-Rank-Table.
000280     03  Rank-Entry-Alt        pic x(90)      occurs 999 times.
000290*
