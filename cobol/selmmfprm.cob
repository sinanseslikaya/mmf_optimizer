000010* 06/02/26 jrh - Created.
000020*
000030     select  Param-File    assign  to  "PARMFILE"
000040             organization  is  line sequential
000050             access mode   is  sequential
000060             file status   is  Prm-Status.
000070*
